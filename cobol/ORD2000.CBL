000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.             ORD2000.
000400 AUTHOR.                 D. KOWALSKI.
000500 INSTALLATION.           MIDSTATE DISTRIBUTING - DP DEPT.
000600 DATE-WRITTEN.           09/11/1987.
000700 DATE-COMPILED.
000800 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*  PROGRAM:     ORD2000
001200*  PURPOSE:     APPLIES CANCEL AND UPDATE-STATUS REQUESTS AGAINST
001300*               THE ORDER MASTER.  MATCH-MERGES ORDTRAN (ONE
001400*               REQUEST PER ORDER ID, ASCENDING) AGAINST OLDORD
001500*               (ASCENDING BY ORDER ID) AND WRITES THE REWRITTEN
001600*               MASTER TO NEWORD.  RUN AFTER ORD1000, BEFORE ORD3000.
001700*
001800*  CHANGE LOG
001900*  ----------
002000*      DATE     PGMR  REQ NO   DESCRIPTION
002100*      -------- ----  -------  -------------------------------
002200*      09/11/87 DLK   OP-4838  ORIGINAL PROGRAM.
002300*      11/14/88 DLK   OP-5092  ADDED OM-ITEM-COUNT TO PASS-THROUGH
002400*                              FIELDS WHEN ADDED TO MASTER LAYOUT.
002500*      03/22/91 DLK   OP-5541  WIDENED OM-CUSTOMER-EMAIL PASS-THROUGH
002600*                              TO MATCH NEW ORDMAST LAYOUT.
002700*      02/09/99 RFH   OP-6611  Y2K - OM-UPDATED-AT NOW STAMPED FROM
002800*                              4-DIGIT-YEAR CURRENT DATE FUNCTION.
002900*      06/14/02 DLK   OP-7040  REJECT UNRECOGNIZED TRANSACTION CODES
003000*                              INSTEAD OF TREATING AS UPDATE-STATUS.
003100*      10/30/06 RFH   OP-7489  REPLACED HARD-CODED TRANSITION IFS WITH
003200*                              SEARCH ALL ON WS-TRANSITION-TABLE PER
003300*                              AUDIT FINDING 06-204.
003400*      02/19/07 DLK   OP-7502  REJECT MESSAGES NOW MATCH THE STANDARD
003500*                              CUSTOMER SERVICE WORDING VERBATIM - SEE
003600*                              OP-7502 CALL SHEET FOR WHY CSRS WERE
003700*                              CONFUSED BY THE OLD MESSAGE TEXT.
003800******************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SPECIAL-NAMES.
004500*
004600     CLASS VALID-STATUS-LETTER IS SPACE, "A" THRU "Z".
004700*
004800 INPUT-OUTPUT SECTION.
004900*
005000 FILE-CONTROL.
005100*
005200     SELECT ORDTRAN  ASSIGN TO ORDTRAN
005300                     ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT OLDORD   ASSIGN TO OLDORD
005500                     ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT NEWORD   ASSIGN TO NEWORD
005700                     ORGANIZATION IS LINE SEQUENTIAL
005800                     FILE STATUS IS NEWORD-FILE-STATUS.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  ORDTRAN.
006500*
006600 01  ORDER-TRANSACTION-RECORD.
006700     05  OT-ORDER-ID                 PIC 9(09).
006800     05  OT-ORDER-ID-ALPHA           REDEFINES OT-ORDER-ID
006900                                      PIC X(09).
007000     05  OT-REQUEST-TYPE             PIC X(01).
007100         88  OT-CANCEL-REQUEST               VALUE "C".
007200         88  OT-UPDATE-STATUS-REQUEST        VALUE "U".
007300     05  OT-REQUESTED-STATUS         PIC X(10).
007400     05  FILLER                      PIC X(10).
007500*
007600 FD  OLDORD.
007700*
007800 01  OLD-ORDER-RECORD.
007900     05  OM-ORDER-ID                 PIC 9(09).
008000     05  OM-ORDER-ID-ALPHA           REDEFINES OM-ORDER-ID
008100                                      PIC X(09).
008200     05  OM-ORDER-STATUS              PIC X(10).
008300     05  OM-CUSTOMER-EMAIL             PIC X(255).
008400     05  OM-TOTAL-AMOUNT               PIC S9(8)V9(2).
008500     05  OM-CREATED-AT                 PIC X(26).
008600     05  OM-UPDATED-AT                 PIC X(26).
008700     05  OM-ITEM-COUNT                 PIC 9(04).
008800     05  FILLER                        PIC X(10).
008900*
009000 FD  NEWORD.
009100*
009200     COPY "Ordmast.cpy".
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 01  SWITCHES.
009700     05  ALL-RECORDS-PROCESSED-SWITCH PIC X  VALUE "N".
009800         88  ALL-RECORDS-PROCESSED           VALUE "Y".
009900     05  NEED-TRANSACTION-SWITCH      PIC X  VALUE "Y".
010000         88  NEED-TRANSACTION                VALUE "Y".
010100     05  NEED-MASTER-SWITCH           PIC X  VALUE "Y".
010200         88  NEED-MASTER                     VALUE "Y".
010300     05  WRITE-MASTER-SWITCH          PIC X  VALUE "N".
010400         88  WRITE-MASTER                    VALUE "Y".
010500     05  TRANSACTION-VALID-SWITCH     PIC X  VALUE "Y".
010600         88  TRANSACTION-VALID               VALUE "Y".
010700*
010800 01  FILE-STATUS-FIELDS.
010900     05  NEWORD-FILE-STATUS           PIC XX.
011000         88  NEWORD-SUCCESSFUL               VALUE "00".
011100*
011200 01  WS-RUN-COUNTERS.
011300     05  WS-TRANSACTIONS-APPLIED-COUNT PIC 9(06) COMP.
011400     05  WS-TRANSACTIONS-REJECTED-COUNT PIC 9(06) COMP.
011500*
011600 01  WS-REJECT-MESSAGE                PIC X(90).
011700*
011800 01  WS-NEW-ORDER-STATUS              PIC X(10).
011900*
012000 01  WS-SYSTEM-DATE-TIME.
012100     05  WS-SDT-YEAR                   PIC 9(04).
012200     05  WS-SDT-MONTH                  PIC 9(02).
012300     05  WS-SDT-DAY                    PIC 9(02).
012400     05  WS-SDT-HOURS                  PIC 9(02).
012500     05  WS-SDT-MINUTES                PIC 9(02).
012600     05  WS-SDT-SECONDS                PIC 9(02).
012700     05  WS-SDT-HUNDREDTHS             PIC 9(02).
012800     05  FILLER                        PIC X(07).
012900*
013000 01  WS-TIMESTAMP-AREA.
013100     05  WS-TS-YEAR                    PIC 9(04).
013200     05  FILLER                        PIC X     VALUE "-".
013300     05  WS-TS-MONTH                   PIC 9(02).
013400     05  FILLER                        PIC X     VALUE "-".
013500     05  WS-TS-DAY                     PIC 9(02).
013600     05  FILLER                        PIC X     VALUE "T".
013700     05  WS-TS-HOURS                   PIC 9(02).
013800     05  FILLER                        PIC X     VALUE ":".
013900     05  WS-TS-MINUTES                 PIC 9(02).
014000     05  FILLER                        PIC X     VALUE ":".
014100     05  WS-TS-SECONDS                 PIC 9(02).
014200     05  FILLER                        PIC X     VALUE ".".
014300     05  WS-TS-HUNDREDTHS              PIC 9(02).
014400     05  FILLER                        PIC X(03) VALUE SPACE.
014500*
014600******************************************************************
014700*  WS-TRANSITION-TABLE-VALUES  -  LEGAL canTransitionTo PAIRS,
014800*  LOADED AS A CONSTANT TABLE AND SEARCHED WITH SEARCH ALL.  ENTRIES
014900*  MUST STAY IN ASCENDING FROM-STATUS/TO-STATUS SEQUENCE - SEE
015000*  OP-7489 ABOVE.
015100******************************************************************
015200 01  WS-TRANSITION-TABLE-VALUES.
015300     05  FILLER  PIC X(20) VALUE "PENDING   CANCELLED ".
015400     05  FILLER  PIC X(20) VALUE "PENDING   PROCESSING".
015500     05  FILLER  PIC X(20) VALUE "PROCESSINGCANCELLED ".
015600     05  FILLER  PIC X(20) VALUE "PROCESSINGSHIPPED   ".
015700     05  FILLER  PIC X(20) VALUE "SHIPPED   DELIVERED ".
015800*
015900 01  WS-TRANSITION-TABLE REDEFINES WS-TRANSITION-TABLE-VALUES.
016000     05  WS-TT-ENTRY                  OCCURS 5 TIMES
016100             ASCENDING KEY IS WS-TT-FROM-STATUS WS-TT-TO-STATUS
016200             INDEXED BY WS-TT-IX.
016300         10  WS-TT-FROM-STATUS         PIC X(10).
016400         10  WS-TT-TO-STATUS           PIC X(10).
016500*
016600 PROCEDURE DIVISION.
016700*
016800 000-APPLY-ORDER-TRANSACTIONS.
016900*
017000     OPEN INPUT  ORDTRAN
017100                 OLDORD
017200          OUTPUT NEWORD.
017300     MOVE ZERO TO WS-TRANSACTIONS-APPLIED-COUNT
017400                  WS-TRANSACTIONS-REJECTED-COUNT.
017500     PERFORM 300-PROCESS-ORDER-GROUP
017600         UNTIL ALL-RECORDS-PROCESSED.
017700     DISPLAY "ORD2000 - TRANS APPLIED  " WS-TRANSACTIONS-APPLIED-COUNT.
017800     DISPLAY "ORD2000 - TRANS REJECTED " WS-TRANSACTIONS-REJECTED-COUNT.
017900     CLOSE ORDTRAN
018000           OLDORD
018100           NEWORD.
018200     STOP RUN.
018300*
018400 300-PROCESS-ORDER-GROUP.
018500*
018600     IF NEED-TRANSACTION
018700         PERFORM 310-READ-NEXT-TRANSACTION
018800         MOVE "N" TO NEED-TRANSACTION-SWITCH.
018900     IF NEED-MASTER
019000         PERFORM 320-READ-NEXT-MASTER
019100         MOVE "N" TO NEED-MASTER-SWITCH.
019200     PERFORM 330-MATCH-MASTER-TRANSACTION.
019300     IF WRITE-MASTER
019400         PERFORM 340-WRITE-NEW-MASTER
019500         MOVE "N" TO WRITE-MASTER-SWITCH.
019600*
019700 310-READ-NEXT-TRANSACTION.
019800*
019900     READ ORDTRAN INTO ORDER-TRANSACTION-RECORD
020000         AT END
020100             MOVE HIGH-VALUES TO OT-ORDER-ID-ALPHA.
020200*
020300 320-READ-NEXT-MASTER.
020400*
020500     READ OLDORD INTO OLD-ORDER-RECORD
020600         AT END
020700             MOVE HIGH-VALUES TO OM-ORDER-ID-ALPHA.
020800*
020900 330-MATCH-MASTER-TRANSACTION.
021000*
021100     IF OM-ORDER-ID > OT-ORDER-ID
021200         PERFORM 350-PROCESS-HI-MASTER
021300     ELSE
021400         IF OM-ORDER-ID < OT-ORDER-ID
021500             PERFORM 360-PROCESS-LO-MASTER
021600         ELSE
021700             PERFORM 370-PROCESS-MASTER-TRANSACTION-EQUAL.
021800*
021900 340-WRITE-NEW-MASTER.
022000*
022100     WRITE ORDER-RECORD.
022200     IF NOT NEWORD-SUCCESSFUL
022300         DISPLAY "WRITE ERROR ON NEWORD FOR ORDER ID "
022400             OM-ORDER-ID
022500         DISPLAY "FILE STATUS CODE IS " NEWORD-FILE-STATUS
022600         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH.
022700*
022800 350-PROCESS-HI-MASTER.
022900*
023000     MOVE "ORDER ID NOT FOUND ON MASTER FILE" TO WS-REJECT-MESSAGE.
023100     PERFORM 390-REJECT-UNMATCHED-TRANSACTION.
023200*
023300 360-PROCESS-LO-MASTER.
023400*
023500     MOVE OLD-ORDER-RECORD TO ORDER-RECORD.
023600     MOVE "Y" TO WRITE-MASTER-SWITCH.
023700     MOVE "Y" TO NEED-MASTER-SWITCH.
023800*
023900 370-PROCESS-MASTER-TRANSACTION-EQUAL.
024000*
024100     IF OM-ORDER-ID = HIGH-VALUES
024200         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
024300     ELSE
024400         PERFORM 375-VALIDATE-TRANSACTION-REQUEST
024500         IF TRANSACTION-VALID
024600             PERFORM 380-APPLY-TRANSACTION
024700         ELSE
024800             PERFORM 395-REJECT-MATCHED-TRANSACTION.
024900*
025000 375-VALIDATE-TRANSACTION-REQUEST.
025100*
025200     MOVE "Y" TO TRANSACTION-VALID-SWITCH.
025300     IF OT-CANCEL-REQUEST
025400         PERFORM 600-VALIDATE-CANCEL-REQUEST
025500     ELSE
025600         IF OT-UPDATE-STATUS-REQUEST
025700             PERFORM 610-VALIDATE-STATUS-UPDATE-REQUEST
025800         ELSE
025900             MOVE "UNRECOGNIZED TRANSACTION CODE" TO WS-REJECT-MESSAGE
026000             MOVE "N" TO TRANSACTION-VALID-SWITCH.
026100*
026200 380-APPLY-TRANSACTION.
026300*
026400     PERFORM 850-FORMAT-CURRENT-TIMESTAMP.
026500     MOVE OLD-ORDER-RECORD TO ORDER-RECORD.
026600     MOVE WS-NEW-ORDER-STATUS TO OR-ORDER-STATUS.
026700     MOVE WS-TIMESTAMP-AREA TO OR-UPDATED-AT.
026800     MOVE "Y" TO WRITE-MASTER-SWITCH.
026900     MOVE "Y" TO NEED-MASTER-SWITCH.
027000     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
027100     ADD 1 TO WS-TRANSACTIONS-APPLIED-COUNT.
027200*
027300 390-REJECT-UNMATCHED-TRANSACTION.
027400*
027500     DISPLAY "ORD2000 - REJECTED TRANSACTION FOR ORDER ID " OT-ORDER-ID
027600         " - " WS-REJECT-MESSAGE.
027700     ADD 1 TO WS-TRANSACTIONS-REJECTED-COUNT.
027800     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
027900*
028000 395-REJECT-MATCHED-TRANSACTION.
028100*
028200     DISPLAY "ORD2000 - REJECTED TRANSACTION FOR ORDER ID " OT-ORDER-ID
028300         " - " WS-REJECT-MESSAGE.
028400     ADD 1 TO WS-TRANSACTIONS-REJECTED-COUNT.
028500     MOVE OLD-ORDER-RECORD TO ORDER-RECORD.
028600     MOVE "Y" TO WRITE-MASTER-SWITCH.
028700     MOVE "Y" TO NEED-MASTER-SWITCH.
028800     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
028900*
029000 600-VALIDATE-CANCEL-REQUEST.
029100*
029200     IF OM-ORDER-STATUS = "PENDING"
029300         MOVE "CANCELLED" TO WS-NEW-ORDER-STATUS
029400     ELSE
029500         STRING "CANNOT CANCEL ORDER WITH STATUS " DELIMITED BY SIZE
029600             OM-ORDER-STATUS DELIMITED BY SPACE
029700             ". ONLY PENDING ORDERS CAN BE CANCELLED." DELIMITED BY SIZE
029800             INTO WS-REJECT-MESSAGE
029900         MOVE "N" TO TRANSACTION-VALID-SWITCH.
030000*
030100 610-VALIDATE-STATUS-UPDATE-REQUEST.
030200*
030300     IF OT-REQUESTED-STATUS IS NOT VALID-STATUS-LETTER
030400         MOVE "REQUESTED STATUS CONTAINS INVALID CHARACTERS"
030500             TO WS-REJECT-MESSAGE
030600         MOVE "N" TO TRANSACTION-VALID-SWITCH
030700     ELSE
030800         SET WS-TT-IX TO 1
030900         SEARCH ALL WS-TT-ENTRY
031000             AT END
031100                 STRING "INVALID STATUS TRANSITION FROM "
031200                     DELIMITED BY SIZE
031300                     OM-ORDER-STATUS DELIMITED BY SPACE
031400                     " TO " DELIMITED BY SIZE
031500                     OT-REQUESTED-STATUS DELIMITED BY SPACE
031600                     INTO WS-REJECT-MESSAGE
031700                 MOVE "N" TO TRANSACTION-VALID-SWITCH
031800             WHEN WS-TT-FROM-STATUS (WS-TT-IX) = OM-ORDER-STATUS
031900                 AND WS-TT-TO-STATUS (WS-TT-IX) = OT-REQUESTED-STATUS
032000                 MOVE OT-REQUESTED-STATUS TO WS-NEW-ORDER-STATUS.
032100*
032200 850-FORMAT-CURRENT-TIMESTAMP.
032300*
032400     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE-TIME.
032500     MOVE WS-SDT-YEAR       TO WS-TS-YEAR.
032600     MOVE WS-SDT-MONTH      TO WS-TS-MONTH.
032700     MOVE WS-SDT-DAY        TO WS-TS-DAY.
032800     MOVE WS-SDT-HOURS      TO WS-TS-HOURS.
032900     MOVE WS-SDT-MINUTES    TO WS-TS-MINUTES.
033000     MOVE WS-SDT-SECONDS    TO WS-TS-SECONDS.
033100     MOVE WS-SDT-HUNDREDTHS TO WS-TS-HUNDREDTHS.
033200*
