000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.             ORD1000.
000400 AUTHOR.                 R. HALVERSEN.
000500 INSTALLATION.           MIDSTATE DISTRIBUTING - DP DEPT.
000600 DATE-WRITTEN.           06/03/1985.
000700 DATE-COMPILED.
000800 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*  PROGRAM:     ORD1000
001200*  PURPOSE:     VALIDATES NEW-ORDER HEADER/ITEM DRAFT RECORDS,
001300*               COMPUTES LINE-TOTAL AND TOTAL-AMOUNT, AND WRITES
001400*               THE FINISHED ORDER-RECORD (STATUS PENDING) AND ITS
001500*               ORDER-ITEM-RECORDS.  RUN BEFORE ORD2000/ORD3000.
001600*
001700*  CHANGE LOG
001800*  ----------
001900*      DATE     PGMR  REQ NO   DESCRIPTION
002000*      -------- ----  -------  -------------------------------
002100*      06/03/85 RFH   OP-4471  ORIGINAL PROGRAM.
002200*      09/20/85 RFH   OP-4490  ADDED ITEM-PRICE UPPER-LIMIT EDIT.
002300*      02/11/87 DLK   OP-4812  CORRECTED ROUNDING ON LINE-TOTAL
002400*                              COMPUTE (TRUNCATED INSTEAD OF
002500*                              ROUNDED ON 2-DECIMAL PRICES).
002600*      11/14/88 DLK   OP-5092  ADDED OR-ITEM-COUNT STAMP.
002700*      03/22/91 DLK   OP-5540  PRODUCT-NAME WIDENED TO 200 BYTES
002800*                              TO MATCH NEW ORDITEM LAYOUT.
002900*      08/02/94 RFH   OP-5901  REJECT GROUPS WITH NO ITEMS
003000*                              INSTEAD OF ABENDING ON ZERO DIVIDE.
003100*      02/09/99 RFH   OP-6610  Y2K - CREATED-AT/UPDATED-AT NOW
003200*                              STAMPED FROM 4-DIGIT-YEAR CURRENT
003300*                              DATE FUNCTION, NOT 2-DIGIT CLOCK.
003400*      07/19/01 DLK   OP-6944  RAISED ITEM BUFFER FROM 25 TO 50
003500*                              LINES PER ORDER.
003600*      04/05/03 RFH   OP-7215  EMAIL FORMAT EDIT REWRITTEN TO
003700*                              SCAN FOR "@" AND TRAILING "." PER
003800*                              AUDIT FINDING 03-118.
003900*      10/30/06 DLK   OP-7488  ADDED ALPHA REDEFINES OF OH-ORDER-ID
004000*                              AND OD-ITEM-ORDER-ID SO HIGH-VALUES
004100*                              EOF STAMP NO LONGER MOVES INTO THE
004200*                              NUMERIC KEY DIRECTLY.
004300******************************************************************
004400*
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800*
004900 SPECIAL-NAMES.
005000*
005100     CLASS VALID-EMAIL-CHARACTER IS "A" THRU "Z", "a" THRU "z",
005200         "0" THRU "9", "@", ".", "-", "_", "+".
005300*
005400 INPUT-OUTPUT SECTION.
005500*
005600 FILE-CONTROL.
005700*
005800     SELECT OLDORDH  ASSIGN TO OLDORDH
005900                     ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT OLDORDI  ASSIGN TO OLDORDI
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT NEWORDH  ASSIGN TO NEWORDH
006300                     ORGANIZATION IS LINE SEQUENTIAL
006400                     FILE STATUS IS NEWORDH-FILE-STATUS.
006500     SELECT NEWORDI  ASSIGN TO NEWORDI
006600                     ORGANIZATION IS LINE SEQUENTIAL
006700                     FILE STATUS IS NEWORDI-FILE-STATUS.
006800*
006900 DATA DIVISION.
007000*
007100 FILE SECTION.
007200*
007300 FD  OLDORDH.
007400*
007500 01  OLD-ORDER-HEADER.
007600     05  OH-ORDER-ID                 PIC 9(09).
007700     05  OH-ORDER-ID-ALPHA           REDEFINES OH-ORDER-ID
007800                                      PIC X(09).
007900     05  OH-ORDER-STATUS              PIC X(10).
008000     05  OH-CUSTOMER-EMAIL             PIC X(255).
008100     05  OH-TOTAL-AMOUNT               PIC S9(8)V9(2).
008200     05  OH-CREATED-AT                 PIC X(26).
008300     05  OH-UPDATED-AT                 PIC X(26).
008400     05  OH-ITEM-COUNT                 PIC 9(04).
008500     05  FILLER                        PIC X(10).
008600*
008700 FD  OLDORDI.
008800*
008900 01  OLD-ORDER-ITEM.
009000     05  OD-ITEM-ID                   PIC 9(09).
009100     05  OD-ITEM-ORDER-ID              PIC 9(09).
009200     05  OD-ITEM-ORDER-ID-ALPHA        REDEFINES OD-ITEM-ORDER-ID
009300                                        PIC X(09).
009400     05  OD-PRODUCT-NAME                PIC X(200).
009500     05  OD-QUANTITY                    PIC 9(04).
009600     05  OD-PRICE                       PIC S9(8)V9(2).
009700     05  OD-LINE-TOTAL                  PIC S9(8)V9(2).
009800     05  FILLER                         PIC X(08).
009900*
010000 FD  NEWORDH.
010100*
010200     COPY "Ordmast.cpy".
010300*
010400 FD  NEWORDI.
010500*
010600     COPY "Orditem.cpy".
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000 01  SWITCHES.
011100     05  ITEMS-EOF-SWITCH             PIC X     VALUE "N".
011200         88  ITEMS-EOF                          VALUE "Y".
011300     05  ORDER-GROUP-VALID-SWITCH     PIC X     VALUE "Y".
011400         88  ORDER-GROUP-VALID                  VALUE "Y".
011500     05  ITEM-ENTRY-VALID-SWITCH      PIC X     VALUE "Y".
011600         88  ITEM-ENTRY-VALID                   VALUE "Y".
011700     05  HEADER-MATCHED-SWITCH        PIC X     VALUE "N".
011800         88  HEADER-MATCHED                     VALUE "Y".
011900*
012000 01  FILE-STATUS-FIELDS.
012100     05  NEWORDH-FILE-STATUS          PIC XX.
012200         88  NEWORDH-SUCCESSFUL               VALUE "00".
012300     05  NEWORDI-FILE-STATUS          PIC XX.
012400         88  NEWORDI-SUCCESSFUL               VALUE "00".
012500*
012600 01  WS-RUN-COUNTERS.
012700     05  WS-ITEM-IX                   PIC 9(04) COMP.
012800     05  WS-ITEM-COUNT                PIC 9(04) COMP.
012900     05  WS-ORDERS-CREATED-COUNT      PIC 9(06) COMP.
013000     05  WS-ORDERS-REJECTED-COUNT     PIC 9(06) COMP.
013100*
013200 77  WS-EMAIL-SCAN-IX                 PIC 9(03) COMP.
013300 77  WS-AT-SIGN-POSITION              PIC 9(03) COMP.
013400 77  WS-DOT-AFTER-AT-FOUND            PIC X     VALUE "N".
013500     88  WS-DOT-AFTER-AT-EXISTS             VALUE "Y".
013600*
013700 01  WS-CURRENT-GROUP-ID               PIC 9(09).
013800 01  WS-ORDER-ID-ALPHA                 REDEFINES WS-CURRENT-GROUP-ID
013900                                        PIC X(09).
014000*
014100 01  WS-TOTAL-AMOUNT-ACCUM             PIC S9(8)V9(2).
014200*
014300 01  WS-ITEM-BUFFER-TABLE.
014400     05  WB-ITEM-ENTRY OCCURS 50 TIMES INDEXED BY WS-BUF-IX.
014500         10  WB-ITEM-ID                PIC 9(09).
014600         10  WB-PRODUCT-NAME            PIC X(200).
014700         10  WB-QUANTITY                PIC 9(04).
014800         10  WB-PRICE                   PIC S9(8)V9(2).
014900         10  WB-LINE-TOTAL              PIC S9(8)V9(2).
015000*
015100 01  WS-SYSTEM-DATE-TIME.
015200     05  WS-SDT-YEAR                   PIC 9(04).
015300     05  WS-SDT-MONTH                  PIC 9(02).
015400     05  WS-SDT-DAY                    PIC 9(02).
015500     05  WS-SDT-HOURS                  PIC 9(02).
015600     05  WS-SDT-MINUTES                PIC 9(02).
015700     05  WS-SDT-SECONDS                PIC 9(02).
015800     05  WS-SDT-HUNDREDTHS             PIC 9(02).
015900     05  FILLER                        PIC X(07).
016000*
016100 01  WS-TIMESTAMP-AREA.
016200     05  WS-TS-YEAR                    PIC 9(04).
016300     05  FILLER                        PIC X     VALUE "-".
016400     05  WS-TS-MONTH                   PIC 9(02).
016500     05  FILLER                        PIC X     VALUE "-".
016600     05  WS-TS-DAY                     PIC 9(02).
016700     05  FILLER                        PIC X     VALUE "T".
016800     05  WS-TS-HOURS                   PIC 9(02).
016900     05  FILLER                        PIC X     VALUE ":".
017000     05  WS-TS-MINUTES                 PIC 9(02).
017100     05  FILLER                        PIC X     VALUE ":".
017200     05  WS-TS-SECONDS                 PIC 9(02).
017300     05  FILLER                        PIC X     VALUE ".".
017400     05  WS-TS-HUNDREDTHS              PIC 9(02).
017500     05  FILLER                        PIC X(03) VALUE SPACE.
017600*
017700 01  WS-EMAIL-WORK-AREA                PIC X(255).
017800 01  WS-EMAIL-SCAN-AREA REDEFINES WS-EMAIL-WORK-AREA.
017900     05  WS-EMAIL-CHARACTER OCCURS 255 TIMES PIC X.
018000*
018100 01  WS-REJECT-MESSAGE                 PIC X(60).
018200*
018300 PROCEDURE DIVISION.
018400*
018500 000-CREATE-PENDING-ORDERS.
018600*
018700     OPEN INPUT  OLDORDH
018800                 OLDORDI
018900          OUTPUT NEWORDH
019000                 NEWORDI.
019100     MOVE ZERO TO WS-ORDERS-CREATED-COUNT
019200                  WS-ORDERS-REJECTED-COUNT.
019300     PERFORM 310-READ-NEXT-ITEM-RECORD.
019400     PERFORM 300-PROCESS-ORDER-GROUP
019500         UNTIL ITEMS-EOF.
019600     DISPLAY "ORD1000 - ORDERS CREATED    " WS-ORDERS-CREATED-COUNT.
019700     DISPLAY "ORD1000 - ORDERS REJECTED   " WS-ORDERS-REJECTED-COUNT.
019800     CLOSE OLDORDH
019900           OLDORDI
020000           NEWORDH
020100           NEWORDI.
020200     STOP RUN.
020300*
020400 300-PROCESS-ORDER-GROUP.
020500*
020600     MOVE OD-ITEM-ORDER-ID TO WS-CURRENT-GROUP-ID.
020700     MOVE "Y" TO ORDER-GROUP-VALID-SWITCH.
020800     MOVE ZERO TO WS-ITEM-COUNT
020900                  WS-TOTAL-AMOUNT-ACCUM.
021000     PERFORM 330-SYNC-HEADER-RECORD.
021100     PERFORM 340-ACCUMULATE-GROUP-ITEMS
021200         UNTIL ITEMS-EOF
021300         OR OD-ITEM-ORDER-ID NOT = WS-CURRENT-GROUP-ID.
021400     PERFORM 360-VALIDATE-ORDER-GROUP.
021500     IF ORDER-GROUP-VALID
021600         PERFORM 380-WRITE-ORDER-GROUP
021700         ADD 1 TO WS-ORDERS-CREATED-COUNT
021800     ELSE
021900         PERFORM 395-REJECT-ORDER-GROUP
022000         ADD 1 TO WS-ORDERS-REJECTED-COUNT.
022100*
022200 310-READ-NEXT-ITEM-RECORD.
022300*
022400     READ OLDORDI INTO OLD-ORDER-ITEM
022500         AT END
022600             MOVE "Y" TO ITEMS-EOF-SWITCH
022700             MOVE HIGH-VALUES TO OD-ITEM-ORDER-ID-ALPHA.
022800*
022900 320-READ-NEXT-HEADER-RECORD.
023000*
023100     READ OLDORDH INTO OLD-ORDER-HEADER
023200         AT END
023300             MOVE HIGH-VALUES TO OH-ORDER-ID-ALPHA.
023400*
023500 330-SYNC-HEADER-RECORD.
023600*
023700     MOVE "N" TO HEADER-MATCHED-SWITCH.
023800     PERFORM 320-READ-NEXT-HEADER-RECORD
023900         UNTIL OH-ORDER-ID NOT LESS THAN WS-CURRENT-GROUP-ID.
024000     IF OH-ORDER-ID = WS-CURRENT-GROUP-ID
024100         MOVE "Y" TO HEADER-MATCHED-SWITCH.
024200*
024300 340-ACCUMULATE-GROUP-ITEMS.
024400*
024500     IF WS-ITEM-COUNT < 50
024600         ADD 1 TO WS-ITEM-COUNT
024700         SET WS-BUF-IX TO WS-ITEM-COUNT
024800         PERFORM 350-VALIDATE-ITEM-ENTRY
024900         PERFORM 500-ACCUMULATE-LINE-TOTAL
025000     ELSE
025100         MOVE "N" TO ORDER-GROUP-VALID-SWITCH.
025200     PERFORM 310-READ-NEXT-ITEM-RECORD.
025300*
025400 350-VALIDATE-ITEM-ENTRY.
025500*
025600     MOVE "Y" TO ITEM-ENTRY-VALID-SWITCH.
025700     MOVE OD-ITEM-ID       TO WB-ITEM-ID (WS-BUF-IX).
025800     MOVE OD-PRODUCT-NAME  TO WB-PRODUCT-NAME (WS-BUF-IX).
025900     MOVE OD-QUANTITY      TO WB-QUANTITY (WS-BUF-IX).
026000     MOVE OD-PRICE         TO WB-PRICE (WS-BUF-IX).
026100     PERFORM 750-EDIT-ITEM-PRODUCT-NAME.
026200     PERFORM 755-EDIT-ITEM-QUANTITY.
026300     PERFORM 760-EDIT-ITEM-PRICE.
026400     IF NOT ITEM-ENTRY-VALID
026500         MOVE "N" TO ORDER-GROUP-VALID-SWITCH.
026600*
026700 360-VALIDATE-ORDER-GROUP.
026800*
026900     IF NOT HEADER-MATCHED
027000         MOVE "NO MATCHING DRAFT ORDER HEADER FOR ORDER ID"
027100             TO WS-REJECT-MESSAGE
027200         MOVE "N" TO ORDER-GROUP-VALID-SWITCH
027300     ELSE
027400         PERFORM 700-EDIT-ORDER-HEADER
027500         IF WS-ITEM-COUNT = ZERO
027600             MOVE "ORDER MUST CONTAIN AT LEAST ONE ITEM"
027700                 TO WS-REJECT-MESSAGE
027800             MOVE "N" TO ORDER-GROUP-VALID-SWITCH
027900         ELSE
028000             IF WS-TOTAL-AMOUNT-ACCUM NOT > ZERO
028100                 MOVE "ORDER TOTAL AMOUNT DOES NOT MATCH SUM OF ITEM PRICES"
028200                     TO WS-REJECT-MESSAGE
028300                 MOVE "N" TO ORDER-GROUP-VALID-SWITCH.
028400*
028500 380-WRITE-ORDER-GROUP.
028600*
028700     PERFORM 850-FORMAT-CURRENT-TIMESTAMP.
028800     MOVE OH-ORDER-ID          TO OR-ORDER-ID.
028900     MOVE "PENDING"            TO OR-ORDER-STATUS.
029000     MOVE OH-CUSTOMER-EMAIL    TO OR-CUSTOMER-EMAIL.
029100     MOVE WS-TOTAL-AMOUNT-ACCUM TO OR-TOTAL-AMOUNT.
029200     MOVE WS-TIMESTAMP-AREA    TO OR-CREATED-AT.
029300     MOVE WS-TIMESTAMP-AREA    TO OR-UPDATED-AT.
029400     MOVE WS-ITEM-COUNT        TO OR-ITEM-COUNT.
029500     WRITE ORDER-RECORD.
029600     IF NOT NEWORDH-SUCCESSFUL
029700         DISPLAY "WRITE ERROR ON NEWORDH FOR ORDER ID "
029800             OH-ORDER-ID
029900         DISPLAY "FILE STATUS CODE IS " NEWORDH-FILE-STATUS.
030000     PERFORM 390-WRITE-NEW-ITEM-RECORDS
030100         VARYING WS-ITEM-IX FROM 1 BY 1
030200         UNTIL WS-ITEM-IX > WS-ITEM-COUNT.
030300*
030400 390-WRITE-NEW-ITEM-RECORDS.
030500*
030600     SET WS-BUF-IX TO WS-ITEM-IX.
030700     MOVE WB-ITEM-ID (WS-BUF-IX)       TO OI-ITEM-ID.
030800     MOVE OH-ORDER-ID                  TO OI-ITEM-ORDER-ID.
030900     MOVE WB-PRODUCT-NAME (WS-BUF-IX)  TO OI-PRODUCT-NAME.
031000     MOVE WB-QUANTITY (WS-BUF-IX)      TO OI-QUANTITY.
031100     MOVE WB-PRICE (WS-BUF-IX)         TO OI-PRICE.
031200     MOVE WB-LINE-TOTAL (WS-BUF-IX)    TO OI-LINE-TOTAL.
031300     WRITE ORDER-ITEM-RECORD.
031400     IF NOT NEWORDI-SUCCESSFUL
031500         DISPLAY "WRITE ERROR ON NEWORDI FOR ITEM ID "
031600             OI-ITEM-ID
031700         DISPLAY "FILE STATUS CODE IS " NEWORDI-FILE-STATUS.
031800*
031900 395-REJECT-ORDER-GROUP.
032000*
032100     DISPLAY "ORD1000 - REJECTED ORDER ID " WS-CURRENT-GROUP-ID
032200         " - " WS-REJECT-MESSAGE.
032300*
032400 500-ACCUMULATE-LINE-TOTAL.
032500*
032600     COMPUTE WB-LINE-TOTAL (WS-BUF-IX) ROUNDED =
032700         WB-PRICE (WS-BUF-IX) * WB-QUANTITY (WS-BUF-IX).
032800     ADD WB-LINE-TOTAL (WS-BUF-IX) TO WS-TOTAL-AMOUNT-ACCUM.
032900*
033000 700-EDIT-ORDER-HEADER.
033100*
033200     PERFORM 710-EDIT-CUSTOMER-EMAIL.
033300*
033400 710-EDIT-CUSTOMER-EMAIL.
033500*
033600     MOVE OH-CUSTOMER-EMAIL TO WS-EMAIL-WORK-AREA.
033700     MOVE ZERO TO WS-AT-SIGN-POSITION.
033800     MOVE "N" TO WS-DOT-AFTER-AT-FOUND.
033900     IF WS-EMAIL-WORK-AREA = SPACE
034000         MOVE "CUSTOMER EMAIL IS REQUIRED" TO WS-REJECT-MESSAGE
034100         MOVE "N" TO ORDER-GROUP-VALID-SWITCH
034200     ELSE
034300         PERFORM 720-SCAN-EMAIL-CHARACTER
034400             VARYING WS-EMAIL-SCAN-IX FROM 1 BY 1
034500             UNTIL WS-EMAIL-SCAN-IX > 255
034600         IF WS-AT-SIGN-POSITION = ZERO
034700             OR NOT WS-DOT-AFTER-AT-EXISTS
034800             MOVE "CUSTOMER EMAIL IS NOT A VALID EMAIL FORMAT"
034900                 TO WS-REJECT-MESSAGE
035000             MOVE "N" TO ORDER-GROUP-VALID-SWITCH.
035100*
035200 720-SCAN-EMAIL-CHARACTER.
035300*
035400     IF WS-EMAIL-CHARACTER (WS-EMAIL-SCAN-IX) = "@"
035500         AND WS-AT-SIGN-POSITION = ZERO
035600         AND WS-EMAIL-SCAN-IX > 1
035700         MOVE WS-EMAIL-SCAN-IX TO WS-AT-SIGN-POSITION.
035800     IF WS-AT-SIGN-POSITION NOT = ZERO
035900         AND WS-EMAIL-SCAN-IX > WS-AT-SIGN-POSITION
036000         AND WS-EMAIL-SCAN-IX < 255
036100         AND WS-EMAIL-CHARACTER (WS-EMAIL-SCAN-IX) = "."
036200         MOVE "Y" TO WS-DOT-AFTER-AT-FOUND.
036300     IF WS-EMAIL-CHARACTER (WS-EMAIL-SCAN-IX) NOT = SPACE
036400         AND WS-EMAIL-CHARACTER (WS-EMAIL-SCAN-IX)
036500             IS NOT VALID-EMAIL-CHARACTER
036600         MOVE ZERO TO WS-AT-SIGN-POSITION.
036700*
036800 750-EDIT-ITEM-PRODUCT-NAME.
036900*
037000     IF WB-PRODUCT-NAME (WS-BUF-IX) = SPACE
037100         MOVE "PRODUCT NAME IS REQUIRED" TO WS-REJECT-MESSAGE
037200         MOVE "N" TO ITEM-ENTRY-VALID-SWITCH.
037300*
037400 755-EDIT-ITEM-QUANTITY.
037500*
037600     IF WB-QUANTITY (WS-BUF-IX) < 1
037700         OR WB-QUANTITY (WS-BUF-IX) > 1000
037800         MOVE "ITEM QUANTITY MUST BE FROM 1 TO 1000"
037900             TO WS-REJECT-MESSAGE
038000         MOVE "N" TO ITEM-ENTRY-VALID-SWITCH.
038100*
038200 760-EDIT-ITEM-PRICE.
038300*
038400     IF WB-PRICE (WS-BUF-IX) < .01
038500         OR WB-PRICE (WS-BUF-IX) > 1000000.00
038600         MOVE "ITEM PRICE MUST BE FROM 0.01 TO 1,000,000.00"
038700             TO WS-REJECT-MESSAGE
038800         MOVE "N" TO ITEM-ENTRY-VALID-SWITCH.
038900*
039000 850-FORMAT-CURRENT-TIMESTAMP.
039100*
039200     MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-DATE-TIME.
039300     MOVE WS-SDT-YEAR       TO WS-TS-YEAR.
039400     MOVE WS-SDT-MONTH      TO WS-TS-MONTH.
039500     MOVE WS-SDT-DAY        TO WS-TS-DAY.
039600     MOVE WS-SDT-HOURS      TO WS-TS-HOURS.
039700     MOVE WS-SDT-MINUTES    TO WS-TS-MINUTES.
039800     MOVE WS-SDT-SECONDS    TO WS-TS-SECONDS.
039900     MOVE WS-SDT-HUNDREDTHS TO WS-TS-HUNDREDTHS.
040000*
