000100******************************************************************
000200** ORDMAST  -  ORDER MASTER RECORD LAYOUT
000300**
000400** ONE RECORD PER CUSTOMER ORDER.  LINE-SEQUENTIAL, FIXED LENGTH,
000500** 350 BYTES.  READ/REWRITTEN BY ORD1000 (CREATE), ORD2000
000600** (CANCEL/UPDATE-STATUS) AND ORD3000 (PENDING-PROMOTION SWEEP).
000700**
000800**      DATE     PROGRAMMER      REMARKS
000900**      -------- --------------- ------------------------------
001000**      06/03/85 R.HALVERSEN     ORIGINAL LAYOUT - OP-4471
001100**      11/14/88 D.KOWALSKI      ADDED OR-ITEM-COUNT - OP-5092
001200**      02/09/99 R.HALVERSEN     EXPANDED OR-CUSTOMER-EMAIL TO
001300**                               255 BYTES FOR Y2K RELEASE - OP-6610
001400******************************************************************
001500*
001600 01  ORDER-RECORD.
001700     05  OR-ORDER-ID                 PIC 9(09).
001800     05  OR-ORDER-STATUS             PIC X(10).
001900         88  OR-STATUS-PENDING           VALUE "PENDING".
002000         88  OR-STATUS-PROCESSING        VALUE "PROCESSING".
002100         88  OR-STATUS-SHIPPED           VALUE "SHIPPED".
002200         88  OR-STATUS-DELIVERED         VALUE "DELIVERED".
002300         88  OR-STATUS-CANCELLED         VALUE "CANCELLED".
002400     05  OR-CUSTOMER-EMAIL           PIC X(255).
002500     05  OR-TOTAL-AMOUNT             PIC S9(8)V9(2).
002600     05  OR-CREATED-AT               PIC X(26).
002700     05  OR-UPDATED-AT               PIC X(26).
002800     05  OR-ITEM-COUNT               PIC 9(04).
002900     05  FILLER                      PIC X(10).
003000*
