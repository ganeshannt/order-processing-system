000100******************************************************************
000200** ORDITEM  -  ORDER LINE-ITEM (DETAIL) RECORD LAYOUT
000300**
000400** ONE RECORD PER LINE ITEM ON AN ORDER.  LINE-SEQUENTIAL, FIXED
000500** LENGTH, 250 BYTES.  RELATED TO ITS ORDER-RECORD VIA
000600** OI-ITEM-ORDER-ID.  READ/WRITTEN ONLY BY ORD1000 AT CREATE TIME.
000700**
000800**      DATE     PROGRAMMER      REMARKS
000900**      -------- --------------- ------------------------------
001000**      06/03/85 R.HALVERSEN     ORIGINAL LAYOUT - OP-4471
001100**      03/22/91 D.KOWALSKI      WIDENED OI-PRODUCT-NAME TO
001200**                               200 BYTES - OP-5540
001300******************************************************************
001400*
001500 01  ORDER-ITEM-RECORD.
001600     05  OI-ITEM-ID                  PIC 9(09).
001700     05  OI-ITEM-ORDER-ID             PIC 9(09).
001800     05  OI-PRODUCT-NAME              PIC X(200).
001900     05  OI-QUANTITY                  PIC 9(04).
002000     05  OI-PRICE                     PIC S9(8)V9(2).
002100     05  OI-LINE-TOTAL                PIC S9(8)V9(2).
002200     05  FILLER                       PIC X(08).
002300*
