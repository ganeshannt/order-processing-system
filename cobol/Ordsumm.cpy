000100******************************************************************
000200** ORDSUMM  -  PROMOTION-SUMMARY RECORD LAYOUT
000300**
000400** ONE RECORD WRITTEN PER RUN OF ORD3000, THE PENDING-ORDER
000500** PROMOTION SWEEP.  LINE-SEQUENTIAL, FIXED LENGTH, 30 BYTES.
000600**
000700**      DATE     PROGRAMMER      REMARKS
000800**      -------- --------------- ------------------------------
000900**      09/18/87 R.HALVERSEN     ORIGINAL LAYOUT - OP-4802
001000**      05/01/99 D.KOWALSKI      ADDED PS-RUN-FAILURE-RATE-FLAG
001100**                               PER OPS REQUEST - OP-6655
001200******************************************************************
001300*
001400 01  PROMOTION-SUMMARY-RECORD.
001500     05  PS-RUN-PENDING-COUNT        PIC 9(06).
001600     05  PS-RUN-SUCCESS-COUNT        PIC 9(06).
001700     05  PS-RUN-FAILURE-COUNT        PIC 9(06).
001800     05  PS-RUN-FAILURE-RATE-FLAG    PIC X(01).
001900         88  PS-HIGH-FAILURE-RATE        VALUE "Y".
002000         88  PS-NORMAL-FAILURE-RATE       VALUE "N".
002100     05  FILLER                      PIC X(11).
002200*
