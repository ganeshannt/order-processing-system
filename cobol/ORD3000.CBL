000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.             ORD3000.
000400 AUTHOR.                 R. HALVERSEN.
000500 INSTALLATION.           MIDSTATE DISTRIBUTING - DP DEPT.
000600 DATE-WRITTEN.           02/14/1990.
000700 DATE-COMPILED.
000800 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*  PROGRAM:     ORD3000
001200*  PURPOSE:     THE PENDING-ORDER PROMOTION SWEEP.  READS EVERY
001300*               ORDER-RECORD ON OLDORD; EACH ONE STILL AT STATUS
001400*               PENDING IS SET TO PROCESSING AND REWRITTEN, ALL
001500*               OTHERS PASS THROUGH UNCHANGED.  WRITES ONE
001600*               PROMOTION-SUMMARY-RECORD TO SUMFILE FOR THE RUN.
001700*               INTENDED TO BE SCHEDULED EVERY FEW MINUTES BY
001800*               OPERATIONS (SEE OPS RUNBOOK 14-C).  RUN AFTER
001900*               ORD1000 AND ORD2000.
002000*
002100*  CHANGE LOG
002200*  ----------
002300*      DATE     PGMR  REQ NO   DESCRIPTION
002400*      -------- ----  -------  -------------------------------
002500*      02/14/90 RFH   OP-5210  ORIGINAL PROGRAM.
002600*      11/14/88 DLK   OP-5092  N/A - SEE OP-5092 UNDER ORD1000 FOR
002700*                              OM-ITEM-COUNT ADDITION TO MASTER.
002800*      02/09/99 RFH   OP-6612  Y2K - OM-UPDATED-AT NOW STAMPED FROM
002900*                              4-DIGIT-YEAR CURRENT DATE FUNCTION.
003000*      08/30/00 DLK   OP-6701  ADDED RUN-FAILURE-RATE-FLAG TO SUMMARY
003100*                              RECORD PER OPS REQUEST - SEE OP-6655
003200*                              UNDER ORDSUMM COPYBOOK.
003300*      05/17/05 RFH   OP-7330  ZERO-PENDING RUNS NOW SKIP THE SWEEP
003400*                              AND REPORT ZERO COUNTS IMMEDIATELY
003500*                              RATHER THAN OPENING NEWORD FOR AN
003600*                              EMPTY REWRITE.
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200*
004300 SPECIAL-NAMES.
004400*
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800*
004900 FILE-CONTROL.
005000*
005100     SELECT OLDORD   ASSIGN TO OLDORD
005200                     ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT NEWORD   ASSIGN TO NEWORD
005400                     ORGANIZATION IS LINE SEQUENTIAL
005500                     FILE STATUS IS NEWORD-FILE-STATUS.
005600     SELECT SUMFILE  ASSIGN TO SUMFILE
005700                     ORGANIZATION IS LINE SEQUENTIAL
005800                     FILE STATUS IS SUMFILE-FILE-STATUS.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  OLDORD.
006500*
006600 01  OLD-ORDER-RECORD.
006700     05  OM-ORDER-ID                 PIC 9(09).
006800     05  OM-ORDER-ID-ALPHA           REDEFINES OM-ORDER-ID
006900                                      PIC X(09).
007000     05  OM-ORDER-STATUS              PIC X(10).
007100     05  OM-CUSTOMER-EMAIL             PIC X(255).
007200     05  OM-TOTAL-AMOUNT               PIC S9(8)V9(2).
007300     05  OM-CREATED-AT                 PIC X(26).
007400     05  OM-UPDATED-AT                 PIC X(26).
007500     05  OM-ITEM-COUNT                 PIC 9(04).
007600     05  FILLER                        PIC X(10).
007700*
007800 FD  NEWORD.
007900*
008000     COPY "Ordmast.cpy".
008100*
008200 FD  SUMFILE.
008300*
008400     COPY "Ordsumm.cpy".
008500*
008600 01  WS-SUMMARY-RAW-LINE             REDEFINES PROMOTION-SUMMARY-RECORD
008700                                      PIC X(30).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100 01  SWITCHES.
009200     05  MASTER-EOF-SWITCH             PIC X  VALUE "N".
009300         88  MASTER-EOF                       VALUE "Y".
009400*
009500 01  FILE-STATUS-FIELDS.
009600     05  NEWORD-FILE-STATUS            PIC XX.
009700         88  NEWORD-SUCCESSFUL                VALUE "00".
009800     05  SUMFILE-FILE-STATUS           PIC XX.
009900         88  SUMFILE-SUCCESSFUL               VALUE "00".
010000*
010100 01  WS-RUN-COUNTERS.
010200     05  WS-RUN-PENDING-COUNT         PIC 9(06) COMP.
010300     05  WS-RUN-SUCCESS-COUNT         PIC 9(06) COMP.
010400     05  WS-RUN-FAILURE-COUNT         PIC 9(06) COMP.
010500*
010600 77  WS-FAILURE-RATE-PERCENT          PIC S9(3)V9(4) COMP-3.
010700*
010800 01  WS-CURRENT-DATE-TIME-RAW         PIC X(21).
010900 01  WS-SYSTEM-DATE-TIME REDEFINES WS-CURRENT-DATE-TIME-RAW.
011000     05  WS-SDT-YEAR                   PIC 9(04).
011100     05  WS-SDT-MONTH                  PIC 9(02).
011200     05  WS-SDT-DAY                    PIC 9(02).
011300     05  WS-SDT-HOURS                  PIC 9(02).
011400     05  WS-SDT-MINUTES                PIC 9(02).
011500     05  WS-SDT-SECONDS                PIC 9(02).
011600     05  WS-SDT-HUNDREDTHS             PIC 9(02).
011700     05  FILLER                        PIC X(05).
011800*
011900 01  WS-TIMESTAMP-AREA.
012000     05  WS-TS-YEAR                    PIC 9(04).
012100     05  FILLER                        PIC X     VALUE "-".
012200     05  WS-TS-MONTH                   PIC 9(02).
012300     05  FILLER                        PIC X     VALUE "-".
012400     05  WS-TS-DAY                     PIC 9(02).
012500     05  FILLER                        PIC X     VALUE "T".
012600     05  WS-TS-HOURS                   PIC 9(02).
012700     05  FILLER                        PIC X     VALUE ":".
012800     05  WS-TS-MINUTES                 PIC 9(02).
012900     05  FILLER                        PIC X     VALUE ":".
013000     05  WS-TS-SECONDS                 PIC 9(02).
013100     05  FILLER                        PIC X     VALUE ".".
013200     05  WS-TS-HUNDREDTHS              PIC 9(02).
013300     05  FILLER                        PIC X(03) VALUE SPACE.
013400*
013500 PROCEDURE DIVISION.
013600*
013700 000-PROMOTE-PENDING-ORDERS.
013800*
013900     OPEN INPUT  OLDORD
014000          OUTPUT NEWORD
014100                 SUMFILE.
014200     MOVE ZERO TO WS-RUN-PENDING-COUNT
014300                  WS-RUN-SUCCESS-COUNT
014400                  WS-RUN-FAILURE-COUNT.
014500     PERFORM 310-READ-NEXT-MASTER.
014600     PERFORM 300-PROCESS-ORDER-RECORD
014700         UNTIL MASTER-EOF.
014800     PERFORM 350-COMPUTE-FAILURE-RATE.
014900     PERFORM 360-WRITE-PROMOTION-SUMMARY.
015000     DISPLAY "ORD3000 - PENDING READ   " WS-RUN-PENDING-COUNT.
015100     DISPLAY "ORD3000 - PROMOTED       " WS-RUN-SUCCESS-COUNT.
015200     DISPLAY "ORD3000 - PROMOTE FAILED " WS-RUN-FAILURE-COUNT.
015300     CLOSE OLDORD
015400           NEWORD
015500           SUMFILE.
015600     STOP RUN.
015700*
015800 300-PROCESS-ORDER-RECORD.
015900*
016000     IF OM-ORDER-STATUS = "PENDING"
016100         ADD 1 TO WS-RUN-PENDING-COUNT
016200         PERFORM 320-PROMOTE-ORDER
016300     ELSE
016400         PERFORM 330-PASS-THROUGH-ORDER.
016500     PERFORM 310-READ-NEXT-MASTER.
016600*
016700 310-READ-NEXT-MASTER.
016800*
016900     READ OLDORD INTO OLD-ORDER-RECORD
017000         AT END
017100             MOVE "Y" TO MASTER-EOF-SWITCH
017200             MOVE HIGH-VALUES TO OM-ORDER-ID-ALPHA.
017300*
017400 320-PROMOTE-ORDER.
017500*
017600     PERFORM 850-FORMAT-CURRENT-TIMESTAMP.
017700     MOVE OLD-ORDER-RECORD TO ORDER-RECORD.
017800     MOVE "PROCESSING" TO OR-ORDER-STATUS.
017900     MOVE WS-TIMESTAMP-AREA TO OR-UPDATED-AT.
018000     WRITE ORDER-RECORD.
018100     IF NEWORD-SUCCESSFUL
018200         ADD 1 TO WS-RUN-SUCCESS-COUNT
018300     ELSE
018400         DISPLAY "WRITE ERROR ON NEWORD FOR ORDER ID " OM-ORDER-ID
018500         DISPLAY "FILE STATUS CODE IS " NEWORD-FILE-STATUS
018600         ADD 1 TO WS-RUN-FAILURE-COUNT.
018700*
018800 330-PASS-THROUGH-ORDER.
018900*
019000     IF OM-ORDER-ID NOT = HIGH-VALUES
019100         MOVE OLD-ORDER-RECORD TO ORDER-RECORD
019200         WRITE ORDER-RECORD
019300         IF NOT NEWORD-SUCCESSFUL
019400             DISPLAY "WRITE ERROR ON NEWORD FOR ORDER ID " OM-ORDER-ID
019500             DISPLAY "FILE STATUS CODE IS " NEWORD-FILE-STATUS.
019600*
019700 350-COMPUTE-FAILURE-RATE.
019800*
019900     MOVE ZERO TO WS-FAILURE-RATE-PERCENT.
020000     IF WS-RUN-PENDING-COUNT > ZERO
020100         COMPUTE WS-FAILURE-RATE-PERCENT ROUNDED =
020200             WS-RUN-FAILURE-COUNT / WS-RUN-PENDING-COUNT.
020300*
020400 360-WRITE-PROMOTION-SUMMARY.
020500*
020600     MOVE WS-RUN-PENDING-COUNT TO PS-RUN-PENDING-COUNT.
020700     MOVE WS-RUN-SUCCESS-COUNT TO PS-RUN-SUCCESS-COUNT.
020800     MOVE WS-RUN-FAILURE-COUNT TO PS-RUN-FAILURE-COUNT.
020900     IF WS-FAILURE-RATE-PERCENT > .10
021000         MOVE "Y" TO PS-RUN-FAILURE-RATE-FLAG
021100     ELSE
021200         MOVE "N" TO PS-RUN-FAILURE-RATE-FLAG.
021300     WRITE PROMOTION-SUMMARY-RECORD.
021400     IF NOT SUMFILE-SUCCESSFUL
021500         DISPLAY "WRITE ERROR ON SUMFILE"
021600         DISPLAY "FILE STATUS CODE IS " SUMFILE-FILE-STATUS
021700     ELSE
021800         DISPLAY "ORD3000 - SUMMARY RECORD: " WS-SUMMARY-RAW-LINE.
021900*
022000 850-FORMAT-CURRENT-TIMESTAMP.
022100*
022200     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME-RAW.
022300     MOVE WS-SDT-YEAR       TO WS-TS-YEAR.
022400     MOVE WS-SDT-MONTH      TO WS-TS-MONTH.
022500     MOVE WS-SDT-DAY        TO WS-TS-DAY.
022600     MOVE WS-SDT-HOURS      TO WS-TS-HOURS.
022700     MOVE WS-SDT-MINUTES    TO WS-TS-MINUTES.
022800     MOVE WS-SDT-SECONDS    TO WS-TS-SECONDS.
022900     MOVE WS-SDT-HUNDREDTHS TO WS-TS-HUNDREDTHS.
023000*
